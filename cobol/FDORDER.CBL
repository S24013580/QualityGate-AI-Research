000100*    FDORDER.CBL                                                          
000110*------------------------------------------------------------------       
000120*    FD/01 RECORD COPY - ORDER-FILE (ORDER PRICING BATCH)                 
000130*    HEADER RECORD FOLLOWED BY ITS ORDER-HDR-ITEM-COUNT ITEM              
000140*    RECORDS, GROUPED BY ORD-HDR-ORDER-ID.  BOTH 01-LEVELS SHARE          
000150*    THIS FD'S RECORD AREA; THE CALLING PROGRAM DECIDES WHICH ONE         
000160*    IT IS LOOKING AT FROM WHERE IT IS IN THE GROUP, NOT FROM THE         
000170*    DATA ITSELF - THERE IS NO RECORD-TYPE BYTE IN THIS LAYOUT.           
000180*------------------------------------------------------------------       
000190 FD  ORDER-FILE.                                                          
000200*                                                                         
000210 01  ORDER-HEADER-RECORD.                                                 
000220     05  ORD-HDR-ORDER-ID           PIC 9(09).                            
000230     05  ORD-HDR-CUSTOMER-ID        PIC 9(09).                            
000240     05  ORD-HDR-ITEM-COUNT         PIC 9(03).
000245     05  FILLER                     PIC X(09).
000250*
000260 01  ORDER-ITEM-RECORD.                                                   
000270     05  ORD-ITM-ORDER-ID           PIC 9(09).                            
000280     05  ORD-ITM-PRODUCT-ID         PIC X(10).                            
000290     05  ORD-ITM-QUANTITY           PIC 9(05).                            
000300     05  ORD-ITM-UNIT-PRICE         PIC 9(07)V99.
000310     05  FILLER                     PIC X(07).
