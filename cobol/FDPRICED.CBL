000100*    FDPRICED.CBL                                                         
000110*------------------------------------------------------------------       
000120*    FD/01 RECORD COPY - PRICED-FILE (ORDER PRICING BATCH OUTPUT)         
000130*------------------------------------------------------------------       
000140 FD  PRICED-FILE.                                                         
000150*                                                                         
000160 01  PRICED-ORDER-RECORD.                                                 
000170     05  PRC-ORDER-ID               PIC 9(09).                            
000180     05  PRC-CUSTOMER-ID            PIC 9(09).                            
000190     05  PRC-SUBTOTAL               PIC 9(09)V99.                         
000200     05  PRC-DISCOUNT-AMOUNT        PIC 9(09)V99.                         
000210     05  PRC-TOTAL-AMOUNT           PIC 9(09)V99.                         
000220     05  PRC-STATUS                 PIC X(08).
000230     05  FILLER                     PIC X(01).
