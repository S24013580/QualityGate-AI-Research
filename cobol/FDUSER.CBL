000100*    FDUSER.CBL                                                           
000110*------------------------------------------------------------------       
000120*    FD/01 RECORD COPY - USER-FILE (USER VALIDATION BATCH INPUT)          
000130*------------------------------------------------------------------       
000140 FD  USER-FILE.                                                           
000150*                                                                         
000160 01  USER-INPUT-RECORD.                                                   
000170     05  USR-USER-ID                PIC 9(09).                            
000180     05  USR-USERNAME               PIC X(50).                            
000190     05  USR-EMAIL                  PIC X(60).                            
000200     05  USR-ACTIVE                 PIC X(01).
000210     05  FILLER                     PIC X(05).
