000100*    FDUSROUT.CBL                                                         
000110*------------------------------------------------------------------       
000120*    FD/01 RECORD COPY - USER-OUT-FILE (USER VALIDATION BATCH             
000130*    OUTPUT) - INPUT LAYOUT PLUS THE ACCEPT/REJECT STATUS BYTES.          
000140*------------------------------------------------------------------       
000150 FD  USER-OUT-FILE.                                                       
000160*                                                                         
000170 01  USER-OUTPUT-RECORD.                                                  
000180     05  USO-USER-ID                PIC 9(09).                            
000190     05  USO-USERNAME               PIC X(50).                            
000200     05  USO-EMAIL                  PIC X(60).                            
000210     05  USO-ACTIVE                 PIC X(01).                            
000220     05  USO-STATUS                 PIC X(08).
000230     05  FILLER                     PIC X(02).
