000100*    SLORDER.CBL                                                          
000110*------------------------------------------------------------------       
000120*    FILE-CONTROL SELECT COPY - ORDER-FILE                                
000130*------------------------------------------------------------------       
000140     SELECT ORDER-FILE                                                    
000150            ASSIGN TO "ORDER-FILE"                                        
000160            ORGANIZATION IS LINE SEQUENTIAL                               
000170            FILE STATUS IS WS-ORDER-FILE-STATUS.                          
