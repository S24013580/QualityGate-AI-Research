000100*    SLPRICED.CBL                                                         
000110*------------------------------------------------------------------       
000120*    FILE-CONTROL SELECT COPY - PRICED-FILE                               
000130*------------------------------------------------------------------       
000140     SELECT PRICED-FILE                                                   
000150            ASSIGN TO "PRICED-FILE"                                       
000160            ORGANIZATION IS LINE SEQUENTIAL                               
000170            FILE STATUS IS WS-PRICED-FILE-STATUS.                         
