000100*    SLUSER.CBL                                                           
000110*------------------------------------------------------------------       
000120*    FILE-CONTROL SELECT COPY - USER-FILE                                 
000130*------------------------------------------------------------------       
000140     SELECT USER-FILE                                                     
000150            ASSIGN TO "USER-FILE"                                         
000160            ORGANIZATION IS LINE SEQUENTIAL                               
000170            FILE STATUS IS WS-USER-FILE-STATUS.                           
