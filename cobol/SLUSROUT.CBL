000100*    SLUSROUT.CBL                                                         
000110*------------------------------------------------------------------       
000120*    FILE-CONTROL SELECT COPY - USER-OUT-FILE                             
000130*------------------------------------------------------------------       
000140     SELECT USER-OUT-FILE                                                 
000150            ASSIGN TO "USER-OUT-FILE"                                     
000160            ORGANIZATION IS LINE SEQUENTIAL                               
000170            FILE STATUS IS WS-USER-OUT-FILE-STATUS.                       
