000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    DAILY-BATCH-RUN.                                          
000120 AUTHOR.        R J HOLLOWAY.                                             
000130 INSTALLATION.  MIDSTATE DATA CENTER.                                     
000140 DATE-WRITTEN.  04/12/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000170*------------------------------------------------------------------       
000180*    DAILY-BATCH-RUN                                                      
000190*                                                                         
000200*    JOB-CONTROL DISPATCHER FOR THE NIGHTLY BATCH.  CALLS EACH            
000210*    BATCH STEP IN TURN - ORDER-PRICING-RUN, THEN USER-                   
000220*    VALIDATION-RUN.  NO OPERATOR INTERACTION; THIS PROGRAM               
000230*    REPLACES THE OLD ACCOUNTS-PAYABLE MAIN MENU FOR THIS SUITE.          
000240*------------------------------------------------------------------       
000250*    CHANGE LOG                                                           
000260*                                                                         
000270*    DATE       BY   REQUEST   DESCRIPTION                                
000280*    ---------- ---- --------- ------------------------------------       
000290*    1987-04-12 RJH  CR-0341   ORIGINAL PROGRAM WRITTEN - CALLS           
000300*                              ORDER-PRICING-RUN AND USER-                
000310*                              VALIDATION-RUN IN SEQUENCE.                
000320*    1991-03-11 DMS  CR-0623   STEP NAMES MOVED TO A TABLE SO A           
000330*                              THIRD STEP CAN BE ADDED WITHOUT A          
000340*                              NEW CALL STATEMENT.                        
000350*    1995-11-02 DMS  CR-0811   ADDED UPSI-0 "SKIP USER RUN" SWITCH        
000360*                              FOR PRICING-ONLY RERUNS.                   
000370*    1998-10-05 PAW  CR-0903   Y2K READINESS REVIEW - CONFIRMED NO        
000380*                              2-DIGIT YEAR FIELDS ARE STORED.            
000390*    1999-08-17 PAW  CR-0915   Y2K FINAL CERTIFICATION SIGN-OFF.          
000400*    2001-02-02 PAW  CR-1010   RUN-DATE BANNER CHANGED TO A 4-            
000410*                              DIGIT YEAR (ACCEPT FROM DATE               
000420*                              YYYYMMDD) AS PART OF Y2K CLEANUP.          
000430*    2004-12-08 KMO  CR-1123   ADDED END-OF-JOB STEP SUMMARY.             
000440*------------------------------------------------------------------       
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SPECIAL-NAMES.                                                           
000480     UPSI-0 ON  STATUS IS WS-SKIP-USER-RUN-SW                             
000490            OFF STATUS IS WS-RUN-USER-RUN-SW.                             
000500*                                                                         
000510 DATA DIVISION.                                                           
000520 WORKING-STORAGE SECTION.                                                 
000530*                                                                         
000540*    -------- RUN-DATE BANNER --------                                    
000550 01  WS-RUN-DATE                     PIC 9(08).                           
000560 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE.                         
000570     05  WS-RUN-DATE-CCYY             PIC 9(04).                          
000580     05  WS-RUN-DATE-MM               PIC 9(02).                          
000590     05  WS-RUN-DATE-DD               PIC 9(02).                          
000600*                                                                         
000610*    -------- BATCH STEP DISPATCH TABLE --------                          
000620*    EACH STEP'S PROGRAM NAME IS CALLED BY CONTENT, NOT BY A              
000630*    HARD-CODED CALL STATEMENT PER STEP, SO A THIRD STEP IS ONE           
000640*    MORE TABLE ENTRY AND NO NEW PROCEDURE DIVISION CODE.                 
000650 01  WS-BATCH-STEP-NAME-LIST.                                             
000660     05  WS-STEP-NAME-1               PIC X(30)                           
000670         VALUE "ORDER-PRICING-RUN".                                       
000680     05  WS-STEP-NAME-2               PIC X(30)                           
000690         VALUE "USER-VALIDATION-RUN".                                     
000700 01  WS-BATCH-STEP-NAME-TABLE REDEFINES WS-BATCH-STEP-NAME-LIST.          
000710     05  WS-STEP-NAME                 PIC X(30) OCCURS 2 TIMES            
000720                                       INDEXED BY WS-STEP-IDX.            
000730*                                                                         
000740*    -------- STEP COMPLETION SWITCHES --------                           
000750 01  WS-STEP-DONE-GROUP.                                                  
000760     05  WS-STEP1-DONE-SWITCH         PIC X(01) VALUE "N".                
000770     05  WS-STEP2-DONE-SWITCH         PIC X(01) VALUE "N".                
000780 01  WS-STEP-DONE-TABLE REDEFINES WS-STEP-DONE-GROUP.                     
000790     05  WS-STEP-DONE-SWITCH          PIC X(01) OCCURS 2 TIMES            
000800                                       INDEXED BY WS-DONE-IDX.            
000810*                                                                         
000820 01  WS-STEPS-COMPLETED               PIC 9(02) COMP.                     
000830*------------------------------------------------------------------       
000840 PROCEDURE DIVISION.                                                      
000850*                                                                         
000860 0100-MAINLINE.                                                           
000870     PERFORM 0110-INITIALIZE-RUN.                                         
000880     PERFORM 0200-RUN-BATCH-STEPS THRU 0200-EXIT.                         
000890     PERFORM 0900-PRINT-RUN-SUMMARY.                                      
000900     STOP RUN.                                                            
000910*------------------------------------------------------------------       
000920 0110-INITIALIZE-RUN.                                                     
000930     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
000940     MOVE ZERO TO WS-STEPS-COMPLETED.                                     
000950     MOVE "N" TO WS-STEP1-DONE-SWITCH.                                    
000960     MOVE "N" TO WS-STEP2-DONE-SWITCH.                                    
000970     DISPLAY "DAILY-BATCH-RUN STARTING - RUN DATE "                       
000980             WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/" WS-RUN-DATE-CCYY.      
000990*------------------------------------------------------------------       
001000 0200-RUN-BATCH-STEPS.                                                    
001010     PERFORM 0210-RUN-ONE-BATCH-STEP                                      
001020         VARYING WS-STEP-IDX FROM 1 BY 1                                  
001030         UNTIL WS-STEP-IDX > 2.                                           
001040 0200-EXIT.                                                               
001050     EXIT.                                                                
001060*------------------------------------------------------------------       
001070*    STEP 2 (USER-VALIDATION-RUN) IS SKIPPED WHEN THE OPERATOR            
001080*    SETS UPSI-0 ON FOR A PRICING-ONLY RERUN.                             
001090 0210-RUN-ONE-BATCH-STEP.                                                 
001100     IF WS-STEP-IDX = 2 AND WS-SKIP-USER-RUN-SW                           
001110         DISPLAY "DAILY-BATCH-RUN - STEP " WS-STEP-IDX " ("               
001120                 WS-STEP-NAME (WS-STEP-IDX)                               
001130                 ") SKIPPED - UPSI-0 ON"                                  
001140     ELSE                                                                 
001150         DISPLAY "DAILY-BATCH-RUN - STARTING STEP " WS-STEP-IDX           
001160                 " - " WS-STEP-NAME (WS-STEP-IDX)                         
001170         CALL WS-STEP-NAME (WS-STEP-IDX)                                  
001180         MOVE "Y" TO WS-STEP-DONE-SWITCH (WS-STEP-IDX)                    
001190         ADD 1 TO WS-STEPS-COMPLETED.                                     
001200*------------------------------------------------------------------       
001210 0900-PRINT-RUN-SUMMARY.                                                  
001220     PERFORM 0910-PRINT-ONE-STEP-RESULT                                   
001230         VARYING WS-DONE-IDX FROM 1 BY 1                                  
001240         UNTIL WS-DONE-IDX > 2.                                           
001250     DISPLAY "DAILY-BATCH-RUN COMPLETE - " WS-STEPS-COMPLETED             
001260             " OF 2 STEPS RUN.".                                          
001270*------------------------------------------------------------------       
001280 0910-PRINT-ONE-STEP-RESULT.                                              
001290     IF WS-STEP-DONE-SWITCH (WS-DONE-IDX) = "Y"                           
001300         DISPLAY "  STEP " WS-DONE-IDX " - "                              
001310                 WS-STEP-NAME (WS-DONE-IDX) " - COMPLETED"                
001320     ELSE                                                                 
001330         DISPLAY "  STEP " WS-DONE-IDX " - "                              
001340                 WS-STEP-NAME (WS-DONE-IDX) " - SKIPPED".                 
001350*------------------------------------------------------------------       
