000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    ORDER-PRICING-RUN.                                        
000120 AUTHOR.        R J HOLLOWAY.                                             
000130 INSTALLATION.  MIDSTATE DATA CENTER.                                     
000140 DATE-WRITTEN.  04/12/87.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000170*------------------------------------------------------------------       
000180*    ORDER-PRICING-RUN                                                    
000190*                                                                         
000200*    NIGHTLY ORDER PRICING BATCH STEP.  READS ORDER-FILE (ONE             
000210*    HEADER FOLLOWED BY ITS ITEM-COUNT DETAIL RECORDS), VALIDATES         
000220*    THE ORDER, PRICES IT (VOLUME / PREMIUM-CUSTOMER / PROMOTIONAL        
000230*    DISCOUNTS, BEST OF THE THREE, CAPPED), AND WRITES ONE RECORD         
000240*    PER ORDER TO PRICED-FILE.  PRINTS END-OF-JOB CONTROL TOTALS.         
000250*------------------------------------------------------------------       
000260*    CHANGE LOG                                                           
000270*                                                                         
000280*    DATE       BY   REQUEST   DESCRIPTION                                
000290*    ---------- ---- --------- ------------------------------------       
000300*    1987-04-12 RJH  CR-0341   ORIGINAL PROGRAM WRITTEN FOR THE           
000310*                              ORDER-PRICING BATCH RUN.                   
000320*    1987-06-02 RJH  CR-0358   ADDED VOLUME DISCOUNT TIER 3 PER           
000330*                              SALES DEPT REQUEST.                        
000340*    1988-01-15 TLK  CR-0412   CORRECTED ROUNDING ON THE                  
000350*                              PROMOTIONAL DISCOUNT CALCULATION.          
000360*    1989-09-30 RJH  CR-0501   ADDED PREMIUM CUSTOMER DISCOUNT            
000370*                              (CUSTOMER NUMBER MOD 100 = 0).             
000380*    1991-03-11 DMS  CR-0622   DISCOUNT CAP ADDED AT REQUEST OF           
000390*                              THE CONTROLLER'S OFFICE.                   
000400*    1993-07-19 TLK  CR-0745   CONVERTED CONTROL REPORT TO LINE           
000410*                              SEQUENTIAL .PRN OUTPUT.                    
000420*    1995-11-02 DMS  CR-0810   ADDED UPSI-0 DETAIL TRACE SWITCH           
000430*                              FOR AUDIT RUNS.                            
000440*    1996-02-20 RJH  CR-0833   REVIEWED ALL DATE-RELATED FIELDS -         
000450*                              NONE EXIST IN THIS PROGRAM.                
000460*    1998-10-05 PAW  CR-0902   Y2K READINESS REVIEW - CONFIRMED NO        
000470*                              2-DIGIT YEAR FIELDS ARE CARRIED.           
000480*    1999-08-17 PAW  CR-0915   Y2K FINAL CERTIFICATION SIGN-OFF.          
000490*    2001-04-30 KMO  CR-1040   MOVED DISCOUNT RATES/THRESHOLDS OUT        
000500*                              TO THE WSDISCNT COPYBOOK.                  
000510*    2004-12-08 KMO  CR-1122   ADDED DISCOUNT/NET CONTROL TOTALS          
000520*                              TO THE END-OF-JOB REPORT.                  
000530*    2008-05-14 SJN  CR-1205   ITEM TABLE SIZE AMENDED TO MATCH           
000540*                              THE 3-DIGIT ITEM-COUNT FIELD.              
000550*------------------------------------------------------------------       
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.
000585     C01 IS TOP-OF-FORM
000590     UPSI-0 ON  STATUS IS WS-DETAIL-TRACE-ON-SW
000600            OFF STATUS IS WS-DETAIL-TRACE-OFF-SW.
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630*                                                                         
000640     COPY "SLORDER.CBL".                                                  
000650     COPY "SLPRICED.CBL".                                                 
000660*                                                                         
000670     SELECT PRINTER-FILE                                                  
000680            ASSIGN TO "order-pricing-run.prn"                             
000690            ORGANIZATION IS LINE SEQUENTIAL.                              
000700*                                                                         
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730*                                                                         
000740     COPY "FDORDER.CBL".                                                  
000750     COPY "FDPRICED.CBL".                                                 
000760*                                                                         
000770 FD  PRINTER-FILE                                                         
000780     LABEL RECORDS ARE OMITTED.                                           
000790 01  PRINTER-RECORD                 PIC X(80).                            
000800*                                                                         
000810 WORKING-STORAGE SECTION.                                                 
000820*                                                                         
000830     COPY "wsdiscnt.cbl".                                                 
000840*                                                                         
000850*    -------- FILE STATUS BYTES --------                                  
000860 01  WS-ORDER-FILE-STATUS            PIC X(02).                           
000870 01  WS-PRICED-FILE-STATUS           PIC X(02).                           
000880*                                                                         
000890*    -------- END-OF-FILE / VALIDITY SWITCHES --------                    
000900 01  WS-END-OF-ORDER-FILE            PIC X(01).                           
000910     88  END-OF-ORDER-FILE           VALUE "Y".                           
000920*                                                                         
000930 01  WS-ORDER-VALID-SWITCH           PIC X(01).                           
000940     88  ORDER-IS-VALID              VALUE "Y".                           
000950*                                                                         
000960*    -------- CURRENT ORDER HEADER WORK AREA --------                     
000970 01  WS-ORDER-ID                     PIC 9(09).                           
000980*                                                                         
000990*    ORDER-ID BROKEN INTO THIS SHOP'S BATCH/SEQUENCE HALVES SO            
001000*    THE DETAIL TRACE CAN SHOW WHICH DAILY BATCH AN ORDER CAME            
001010*    FROM WITHOUT A SEPARATE LOOKUP.                                      
001020 01  WS-ORDER-ID-BREAKDOWN REDEFINES WS-ORDER-ID.                         
001030     05  WS-ORDER-ID-BATCH            PIC 9(05).                          
001040     05  WS-ORDER-ID-SEQ              PIC 9(04).                          
001050*                                                                         
001060 01  WS-CUSTOMER-ID                  PIC 9(09).                           
001070*                                                                         
001080*    LOW-ORDER TWO DIGITS OF THE CUSTOMER NUMBER, USED TO TEST            
001090*    FOR A PREMIUM CUSTOMER (CUSTOMER NUMBER MOD 100 = 0) WITHOUT         
001100*    AN INTRINSIC FUNCTION.                                               
001110 01  WS-CUST-ID-BREAKDOWN REDEFINES WS-CUSTOMER-ID.                       
001120     05  WS-CUST-ID-HIGH              PIC 9(07).                          
001130     05  WS-CUST-ID-LOW               PIC 9(02).                          
001140*                                                                         
001150 01  WS-ITEM-COUNT                   PIC 9(03) COMP.                      
001160 01  WS-ITEM-SUBSCRIPT                PIC 9(03) COMP.                     
001170 01  WS-TOTAL-QUANTITY                PIC 9(07) COMP.                     
001180*                                                                         
001190*    -------- ORDER ITEM TABLE (MAX = LARGEST 3-DIGIT COUNT) ----         
001200 01  WS-ORDER-ITEM-TABLE.                                                 
001210     05  WS-ITEM OCCURS 999 TIMES.
001220         10  WS-ITM-PRODUCT-ID        PIC X(10).                          
001230         10  WS-ITM-QUANTITY          PIC 9(05).                          
001240         10  WS-ITM-UNIT-PRICE        PIC 9(07)V99.                       
001250         10  WS-ITM-LINE-TOTAL        PIC 9(09)V99.                       
001260*                                                                         
001270*    -------- PRICING WORK FIELDS --------                                
001280 01  WS-SUBTOTAL                     PIC 9(09)V99.                        
001290*                                                                         
001300*    THE THREE COMPETING DISCOUNTS, HELD AS A GROUP SO THE BEST           
001310*    OF THE THREE CAN BE PICKED WITH A SMALL TABLE-DRIVEN LOOP            
001320*    INSTEAD OF A THREE-WAY IF.                                           
001330 01  WS-DISCOUNT-CANDIDATE-GROUP.                                         
001340     05  WS-VOLUME-DISCOUNT           PIC 9(09)V99.                       
001350     05  WS-PREMIUM-DISCOUNT          PIC 9(09)V99.                       
001360     05  WS-PROMO-DISCOUNT            PIC 9(09)V99.                       
001370 01  WS-DISCOUNT-CANDIDATE-TABLE REDEFINES                                
001380                                  WS-DISCOUNT-CANDIDATE-GROUP.            
001390     05  WS-DISCOUNT-CANDIDATE        PIC 9(09)V99 OCCURS 3 TIMES         
001400                                       INDEXED BY WS-DISC-IDX.            
001410*                                                                         
001420 01  WS-BEST-DISCOUNT                PIC 9(09)V99.                        
001430 01  WS-DISCOUNT-CAP                 PIC 9(09)V99.                        
001440 01  WS-DISCOUNT-AMOUNT              PIC 9(09)V99.                        
001450 01  WS-TOTAL-AMOUNT                 PIC 9(09)V99.                        
001460*                                                                         
001470*    -------- END-OF-JOB CONTROL TOTALS --------                          
001480 01  WS-ORDERS-READ                  PIC 9(07) COMP.                      
001490 01  WS-ORDERS-PRICED                PIC 9(07) COMP.                      
001500 01  WS-ORDERS-REJECTED               PIC 9(07) COMP.                     
001510 01  WS-TOTAL-SUBTOTAL-AMT            PIC 9(09)V99.                       
001520 01  WS-TOTAL-DISCOUNT-AMT            PIC 9(09)V99.                       
001530 01  WS-TOTAL-NET-AMT                 PIC 9(09)V99.                       
001540*                                                                         
001550*    -------- CONTROL REPORT LINES --------                               
001560 01  RPT-TITLE-LINE.                                                      
001570     05  FILLER                      PIC X(20) VALUE SPACES.              
001580     05  FILLER                      PIC X(29)                            
001590         VALUE "ORDER PRICING CONTROL REPORT".                            
001600     05  FILLER                      PIC X(31) VALUE SPACES.              
001610*                                                                         
001620 01  RPT-COUNT-LINE.                                                      
001630     05  RPT-COUNT-LABEL             PIC X(22).                           
001640     05  RPT-COUNT-VALUE             PIC ZZZ,ZZ9.                         
001650     05  FILLER                      PIC X(51) VALUE SPACES.              
001660*                                                                         
001670 01  RPT-AMOUNT-LINE.                                                     
001680     05  RPT-AMOUNT-LABEL            PIC X(22).                           
001690     05  RPT-AMOUNT-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99.                
001700     05  FILLER                      PIC X(42) VALUE SPACES.              
001710*
001730*------------------------------------------------------------------
001740 PROCEDURE DIVISION.                                                      
001750*                                                                         
001760 0100-MAINLINE.                                                           
001770     PERFORM 0110-OPEN-FILES.                                             
001780     PERFORM 0200-PROCESS-ORDERS THRU 0200-EXIT                           
001790         UNTIL END-OF-ORDER-FILE.                                         
001800     PERFORM 0900-PRINT-CONTROL-TOTALS.                                   
001810     PERFORM 0190-CLOSE-FILES.                                            
001820     STOP RUN.                                                            
001830*------------------------------------------------------------------       
001840 0110-OPEN-FILES.                                                         
001850     OPEN INPUT ORDER-FILE.                                               
001860     IF WS-ORDER-FILE-STATUS NOT = "00"                                   
001870         DISPLAY "*** ORDER-FILE OPEN ERROR, STATUS "                     
001880                 WS-ORDER-FILE-STATUS " *** RUN ABORTED"                  
001890         STOP RUN.                                                        
001900     OPEN OUTPUT PRICED-FILE.                                             
001910     IF WS-PRICED-FILE-STATUS NOT = "00"                                  
001920         DISPLAY "*** PRICED-FILE OPEN ERROR, STATUS "                    
001930                 WS-PRICED-FILE-STATUS " *** RUN ABORTED"                 
001940         STOP RUN.                                                        
001950     OPEN OUTPUT PRINTER-FILE.                                            
001960     MOVE "N" TO WS-END-OF-ORDER-FILE.                                    
001970     MOVE ZERO TO WS-ORDERS-READ.                                         
001980     MOVE ZERO TO WS-ORDERS-PRICED.                                       
001990     MOVE ZERO TO WS-ORDERS-REJECTED.                                     
002000     MOVE ZERO TO WS-TOTAL-SUBTOTAL-AMT.                                  
002010     MOVE ZERO TO WS-TOTAL-DISCOUNT-AMT.                                  
002020     MOVE ZERO TO WS-TOTAL-NET-AMT.                                       
002030     PERFORM 0210-READ-ORDER-HEADER THRU 0210-EXIT.                       
002040*------------------------------------------------------------------       
002050 0190-CLOSE-FILES.                                                        
002060     CLOSE ORDER-FILE.                                                    
002070     CLOSE PRICED-FILE.                                                   
002080     CLOSE PRINTER-FILE.                                                  
002090*------------------------------------------------------------------       
002100 0200-PROCESS-ORDERS.                                                     
002110     ADD 1 TO WS-ORDERS-READ.                                             
002120     PERFORM 0220-READ-ORDER-ITEMS THRU 0220-EXIT.                        
002130     PERFORM 0300-VALIDATE-ORDER THRU 0300-EXIT.                          
002140     IF ORDER-IS-VALID                                                    
002150         PERFORM 0310-COMPUTE-LINE-TOTALS THRU 0310-EXIT                  
002160         PERFORM 0320-COMPUTE-SUBTOTAL THRU 0320-EXIT                     
002170         PERFORM 0330-COMPUTE-VOLUME-DISCOUNT                             
002180         PERFORM 0340-COMPUTE-PREMIUM-DISCOUNT                            
002190         PERFORM 0350-COMPUTE-PROMO-DISCOUNT                              
002200         PERFORM 0360-SELECT-BEST-DISCOUNT THRU 0360-EXIT                 
002210         PERFORM 0370-APPLY-DISCOUNT-CAP                                  
002220         PERFORM 0380-COMPUTE-TOTAL-AMOUNT                                
002230         PERFORM 0410-WRITE-PRICED-RECORD                                 
002240         ADD 1 TO WS-ORDERS-PRICED                                        
002250     ELSE                                                                 
002260         PERFORM 0420-WRITE-REJECTED-RECORD                               
002270         ADD 1 TO WS-ORDERS-REJECTED.                                     
002280     PERFORM 0500-ACCUMULATE-TOTALS.                                      
002290     PERFORM 0210-READ-ORDER-HEADER THRU 0210-EXIT.                       
002300 0200-EXIT.                                                               
002310     EXIT.                                                                
002320*------------------------------------------------------------------       
002330*    READS THE NEXT ORDER HEADER LINE.  AT END OF FILE, SETS THE          
002340*    END-OF-ORDER-FILE SWITCH AND FALLS THROUGH WITHOUT TOUCHING          
002350*    THE WORK AREA - THE MAINLINE'S UNTIL TEST STOPS THE RUN.             
002360 0210-READ-ORDER-HEADER.                                                  
002370     READ ORDER-FILE                                                      
002380         AT END                                                           
002390             MOVE "Y" TO WS-END-OF-ORDER-FILE                             
002400             GO TO 0210-EXIT.                                             
002410     MOVE ORD-HDR-ORDER-ID    TO WS-ORDER-ID.                             
002420     MOVE ORD-HDR-CUSTOMER-ID TO WS-CUSTOMER-ID.                          
002430     MOVE ORD-HDR-ITEM-COUNT  TO WS-ITEM-COUNT.                           
002440 0210-EXIT.                                                               
002450     EXIT.                                                                
002460*------------------------------------------------------------------       
002470*    READS THIS ORDER'S ITEM-COUNT DETAIL LINES INTO THE ITEM             
002480*    TABLE AND ACCUMULATES THE TOTAL QUANTITY ORDERED.                    
002490 0220-READ-ORDER-ITEMS.                                                   
002500     MOVE ZERO TO WS-TOTAL-QUANTITY.                                      
002510     PERFORM 0230-READ-ONE-ORDER-ITEM                                     
002520         VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1                            
002530         UNTIL WS-ITEM-SUBSCRIPT > WS-ITEM-COUNT.                         
002540 0220-EXIT.                                                               
002550     EXIT.                                                                
002560*------------------------------------------------------------------       
002570 0230-READ-ONE-ORDER-ITEM.                                                
002580     READ ORDER-FILE                                                      
002590         AT END                                                           
002600             MOVE "Y" TO WS-END-OF-ORDER-FILE                             
002610             GO TO 0230-EXIT.                                             
002620     MOVE ORD-ITM-PRODUCT-ID TO WS-ITM-PRODUCT-ID (WS-ITEM-SUBSCRIPT).    
002630     MOVE ORD-ITM-QUANTITY   TO WS-ITM-QUANTITY (WS-ITEM-SUBSCRIPT).      
002640     MOVE ORD-ITM-UNIT-PRICE TO WS-ITM-UNIT-PRICE (WS-ITEM-SUBSCRIPT).    
002650     ADD ORD-ITM-QUANTITY TO WS-TOTAL-QUANTITY.                           
002660 0230-EXIT.                                                               
002670     EXIT.                                                                
002680*------------------------------------------------------------------       
002690*    ORDER VALIDATION - CUSTOMER-ID PRESENT, AT LEAST ONE ITEM,           
002700*    EVERY ITEM'S PRODUCT-ID/QUANTITY IN RANGE.  UNIT-PRICE NEEDS         
002710*    NO LOWER-BOUND TEST - THE FIELD IS UNSIGNED, SO IT CAN NEVER         
002720*    BE NEGATIVE.                                                         
002730 0300-VALIDATE-ORDER.                                                     
002740     MOVE "Y" TO WS-ORDER-VALID-SWITCH.                                   
002750     IF WS-CUSTOMER-ID = ZERO                                             
002760         MOVE "N" TO WS-ORDER-VALID-SWITCH                                
002770         GO TO 0300-EXIT.                                                 
002780     IF WS-ITEM-COUNT = ZERO                                              
002790         MOVE "N" TO WS-ORDER-VALID-SWITCH                                
002800         GO TO 0300-EXIT.                                                 
002810     PERFORM 0305-VALIDATE-ORDER-ITEM                                     
002820         VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1                            
002830         UNTIL WS-ITEM-SUBSCRIPT > WS-ITEM-COUNT                          
002840            OR NOT ORDER-IS-VALID.                                        
002850 0300-EXIT.                                                               
002860     EXIT.                                                                
002870*------------------------------------------------------------------       
002880 0305-VALIDATE-ORDER-ITEM.                                                
002890     IF WS-ITM-PRODUCT-ID (WS-ITEM-SUBSCRIPT) = SPACES                    
002900         MOVE "N" TO WS-ORDER-VALID-SWITCH                                
002910     ELSE                                                                 
002920         IF WS-ITM-QUANTITY (WS-ITEM-SUBSCRIPT) = ZERO                    
002930             MOVE "N" TO WS-ORDER-VALID-SWITCH.                           
002940*------------------------------------------------------------------       
002950*    PRICING RULE 1 - LINE TOTAL = UNIT-PRICE * QUANTITY, ROUNDED         
002960*    HALF-UP TO 2 DECIMALS (THE ROUNDED PHRASE BELOW).                    
002970 0310-COMPUTE-LINE-TOTALS.                                                
002980     PERFORM 0315-COMPUTE-ONE-LINE-TOTAL                                  
002990         VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1                            
003000         UNTIL WS-ITEM-SUBSCRIPT > WS-ITEM-COUNT.                         
003010 0310-EXIT.                                                               
003020     EXIT.                                                                
003030*------------------------------------------------------------------       
003040 0315-COMPUTE-ONE-LINE-TOTAL.                                             
003050     COMPUTE WS-ITM-LINE-TOTAL (WS-ITEM-SUBSCRIPT) ROUNDED =              
003060         WS-ITM-UNIT-PRICE (WS-ITEM-SUBSCRIPT) *                          
003070         WS-ITM-QUANTITY (WS-ITEM-SUBSCRIPT).                             
003080*------------------------------------------------------------------       
003090*    PRICING RULE 2 - SUBTOTAL = SUM OF ALL LINE TOTALS.                  
003100 0320-COMPUTE-SUBTOTAL.                                                   
003110     MOVE ZERO TO WS-SUBTOTAL.                                            
003120     PERFORM 0325-ADD-ONE-LINE-TOTAL                                      
003130         VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1                            
003140         UNTIL WS-ITEM-SUBSCRIPT > WS-ITEM-COUNT.                         
003150 0320-EXIT.                                                               
003160     EXIT.                                                                
003170*------------------------------------------------------------------       
003180 0325-ADD-ONE-LINE-TOTAL.                                                 
003190     ADD WS-ITM-LINE-TOTAL (WS-ITEM-SUBSCRIPT) TO WS-SUBTOTAL.            
003200*------------------------------------------------------------------       
003210*    PRICING RULE 3 - VOLUME DISCOUNT BY TOTAL QUANTITY TIER.             
003220 0330-COMPUTE-VOLUME-DISCOUNT.                                            
003230     IF WS-TOTAL-QUANTITY >= DSC-VOL-TIER3-THRESHOLD                      
003240         COMPUTE WS-VOLUME-DISCOUNT ROUNDED =                             
003250             WS-SUBTOTAL * DSC-VOL-TIER3-RATE                             
003260     ELSE                                                                 
003270         IF WS-TOTAL-QUANTITY >= DSC-VOL-TIER2-THRESHOLD                  
003280             COMPUTE WS-VOLUME-DISCOUNT ROUNDED =                         
003290                 WS-SUBTOTAL * DSC-VOL-TIER2-RATE                         
003300         ELSE                                                             
003310             IF WS-TOTAL-QUANTITY >= DSC-VOL-TIER1-THRESHOLD              
003320                 COMPUTE WS-VOLUME-DISCOUNT ROUNDED =                     
003330                     WS-SUBTOTAL * DSC-VOL-TIER1-RATE                     
003340             ELSE                                                         
003350                 MOVE ZERO TO WS-VOLUME-DISCOUNT.                         
003360*------------------------------------------------------------------       
003370*    PRICING RULE 4 - PREMIUM CUSTOMER DISCOUNT.  WS-CUST-ID-LOW          
003380*    IS THE LAST TWO DIGITS OF THE CUSTOMER NUMBER (SEE THE               
003390*    REDEFINES ABOVE) SO "CUSTOMER-ID MOD 100 = 0" IS JUST A              
003400*    COMPARE, NOT AN INTRINSIC FUNCTION CALL.                             
003410 0340-COMPUTE-PREMIUM-DISCOUNT.                                           
003420     IF WS-CUSTOMER-ID > ZERO AND WS-CUST-ID-LOW = ZERO                   
003430         COMPUTE WS-PREMIUM-DISCOUNT ROUNDED =                            
003440             WS-SUBTOTAL * DSC-PREMIUM-CUST-RATE                          
003450     ELSE                                                                 
003460         MOVE ZERO TO WS-PREMIUM-DISCOUNT.                                
003470*------------------------------------------------------------------       
003480*    PRICING RULE 5 - PROMOTIONAL DISCOUNT.                               
003490 0350-COMPUTE-PROMO-DISCOUNT.                                             
003500     IF WS-SUBTOTAL >= DSC-PROMO-THRESHOLD                                
003510         COMPUTE WS-PROMO-DISCOUNT ROUNDED =                              
003520             WS-SUBTOTAL * DSC-PROMO-RATE                                 
003530     ELSE                                                                 
003540         MOVE ZERO TO WS-PROMO-DISCOUNT.                                  
003550*------------------------------------------------------------------       
003560*    PRICING RULE 6 - ONLY THE LARGEST OF THE THREE CANDIDATE             
003570*    DISCOUNTS APPLIES.                                                   
003580 0360-SELECT-BEST-DISCOUNT.                                               
003590     MOVE ZERO TO WS-BEST-DISCOUNT.                                       
003600     PERFORM 0365-COMPARE-ONE-CANDIDATE                                   
003610         VARYING WS-DISC-IDX FROM 1 BY 1                                  
003620         UNTIL WS-DISC-IDX > 3.                                           
003630 0360-EXIT.                                                               
003640     EXIT.                                                                
003650*------------------------------------------------------------------       
003660 0365-COMPARE-ONE-CANDIDATE.                                              
003670     IF WS-DISCOUNT-CANDIDATE (WS-DISC-IDX) > WS-BEST-DISCOUNT            
003680         MOVE WS-DISCOUNT-CANDIDATE (WS-DISC-IDX) TO WS-BEST-DISCOUNT.    
003690*------------------------------------------------------------------       
003700*    PRICING RULE 7 - CAP THE CHOSEN DISCOUNT AT MAX-DISCOUNT-RATE        
003710*    OF THE SUBTOTAL.                                                     
003720 0370-APPLY-DISCOUNT-CAP.                                                 
003730     COMPUTE WS-DISCOUNT-CAP ROUNDED =                                    
003740         WS-SUBTOTAL * DSC-MAX-DISCOUNT-RATE.                             
003750     IF WS-BEST-DISCOUNT > WS-DISCOUNT-CAP                                
003760         MOVE WS-DISCOUNT-CAP TO WS-DISCOUNT-AMOUNT                       
003770     ELSE                                                                 
003780         MOVE WS-BEST-DISCOUNT TO WS-DISCOUNT-AMOUNT.                     
003790*------------------------------------------------------------------       
003800*    PRICING RULE 8 - FINAL TOTAL.                                        
003810 0380-COMPUTE-TOTAL-AMOUNT.                                               
003820     SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-SUBTOTAL                         
003830         GIVING WS-TOTAL-AMOUNT.                                          
003840*------------------------------------------------------------------       
003850 0410-WRITE-PRICED-RECORD.                                                
003860     MOVE WS-ORDER-ID        TO PRC-ORDER-ID.                             
003870     MOVE WS-CUSTOMER-ID     TO PRC-CUSTOMER-ID.                          
003880     MOVE WS-SUBTOTAL        TO PRC-SUBTOTAL.                             
003890     MOVE WS-DISCOUNT-AMOUNT TO PRC-DISCOUNT-AMOUNT.                      
003900     MOVE WS-TOTAL-AMOUNT    TO PRC-TOTAL-AMOUNT.                         
003910     MOVE "PRICED"           TO PRC-STATUS.                               
003920     WRITE PRICED-ORDER-RECORD.                                           
003930     IF WS-DETAIL-TRACE-ON-SW                                             
003940         DISPLAY "BATCH " WS-ORDER-ID-BATCH                               
003950                 " SEQ "  WS-ORDER-ID-SEQ                                 
003960                 " "       PRC-STATUS                                     
003970                 " SUBTOTAL "  WS-SUBTOTAL                                
003980                 " DISCOUNT "  WS-DISCOUNT-AMOUNT                         
003990                 " TOTAL "     WS-TOTAL-AMOUNT.                           
004000*------------------------------------------------------------------       
004010 0420-WRITE-REJECTED-RECORD.                                              
004020     MOVE WS-ORDER-ID    TO PRC-ORDER-ID.                                 
004030     MOVE WS-CUSTOMER-ID TO PRC-CUSTOMER-ID.                              
004040     MOVE ZERO TO PRC-SUBTOTAL.                                           
004050     MOVE ZERO TO PRC-DISCOUNT-AMOUNT.                                    
004060     MOVE ZERO TO PRC-TOTAL-AMOUNT.                                       
004070     MOVE "REJECTED"     TO PRC-STATUS.                                   
004080     WRITE PRICED-ORDER-RECORD.                                           
004090     IF WS-DETAIL-TRACE-ON-SW                                             
004100         DISPLAY "BATCH " WS-ORDER-ID-BATCH                               
004110                 " SEQ "  WS-ORDER-ID-SEQ                                 
004120                 " "       PRC-STATUS.                                    
004130*------------------------------------------------------------------       
004140*    CONTROL TOTALS ARE ACCUMULATED FROM THE OUTPUT RECORD JUST           
004150*    WRITTEN SO A REJECTED ORDER (ZERO AMOUNTS) NEVER POLLUTES            
004160*    THE SUMS.                                                            
004170 0500-ACCUMULATE-TOTALS.                                                  
004180     ADD PRC-SUBTOTAL        TO WS-TOTAL-SUBTOTAL-AMT.                    
004190     ADD PRC-DISCOUNT-AMOUNT TO WS-TOTAL-DISCOUNT-AMT.                    
004200     ADD PRC-TOTAL-AMOUNT    TO WS-TOTAL-NET-AMT.                         
004210*------------------------------------------------------------------       
004220 0900-PRINT-CONTROL-TOTALS.                                               
004230     MOVE RPT-TITLE-LINE TO PRINTER-RECORD.                               
004240     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.                    
004250     MOVE SPACES TO PRINTER-RECORD.                                       
004260     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004270*                                                                         
004280     MOVE "ORDERS READ..........." TO RPT-COUNT-LABEL.                    
004290     MOVE WS-ORDERS-READ TO RPT-COUNT-VALUE.                              
004300     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
004310     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004320*                                                                         
004330     MOVE "ORDERS PRICED........." TO RPT-COUNT-LABEL.                    
004340     MOVE WS-ORDERS-PRICED TO RPT-COUNT-VALUE.                            
004350     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
004360     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004370*                                                                         
004380     MOVE "ORDERS REJECTED......." TO RPT-COUNT-LABEL.                    
004390     MOVE WS-ORDERS-REJECTED TO RPT-COUNT-VALUE.                          
004400     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
004410     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004420*                                                                         
004430     MOVE SPACES TO PRINTER-RECORD.                                       
004440     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004450*                                                                         
004460     MOVE "TOTAL SUBTOTAL AMOUNT." TO RPT-AMOUNT-LABEL.                   
004470     MOVE WS-TOTAL-SUBTOTAL-AMT TO RPT-AMOUNT-VALUE.                      
004480     MOVE RPT-AMOUNT-LINE TO PRINTER-RECORD.                              
004490     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004500*                                                                         
004510     MOVE "TOTAL DISCOUNT AMOUNT." TO RPT-AMOUNT-LABEL.                   
004520     MOVE WS-TOTAL-DISCOUNT-AMT TO RPT-AMOUNT-VALUE.                      
004530     MOVE RPT-AMOUNT-LINE TO PRINTER-RECORD.                              
004540     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004550*                                                                         
004560     MOVE "TOTAL NET AMOUNT......" TO RPT-AMOUNT-LABEL.                  
004570     MOVE WS-TOTAL-NET-AMT TO RPT-AMOUNT-VALUE.                           
004580     MOVE RPT-AMOUNT-LINE TO PRINTER-RECORD.                              
004590     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
004600*                                                                         
004610     DISPLAY "ORDER-PRICING-RUN - ORDERS READ     : " WS-ORDERS-READ.     
004620     DISPLAY "ORDER-PRICING-RUN - ORDERS PRICED   : " WS-ORDERS-PRICED.   
004630     DISPLAY "ORDER-PRICING-RUN - ORDERS REJECTED : "                     
004640             WS-ORDERS-REJECTED.                                          
004650     DISPLAY "ORDER-PRICING-RUN - TOTAL SUBTOTAL  : "                     
004660             WS-TOTAL-SUBTOTAL-AMT.                                       
004670     DISPLAY "ORDER-PRICING-RUN - TOTAL DISCOUNT  : "                     
004680             WS-TOTAL-DISCOUNT-AMT.                                       
004690     DISPLAY "ORDER-PRICING-RUN - TOTAL NET       : " WS-TOTAL-NET-AMT.   
004700*------------------------------------------------------------------       
