000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    USER-VALIDATION-RUN.                                      
000120 AUTHOR.        D M STRATTON.                                             
000130 INSTALLATION.  MIDSTATE DATA CENTER.                                     
000140 DATE-WRITTEN.  09/03/88.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000170*------------------------------------------------------------------       
000180*    USER-VALIDATION-RUN                                                  
000190*                                                                         
000200*    NIGHTLY USER MAINTENANCE VALIDATION STEP.  READS USER-FILE,          
000210*    EDITS USERNAME AND EMAIL, TRIMS SURROUNDING SPACES AND SETS          
000220*    ACTIVE = "Y" ON AN ACCEPTED RECORD, WRITES ONE RECORD PER            
000230*    INPUT RECORD TO USER-OUT-FILE WITH AN ACCEPT/REJECT STATUS.          
000240*    PRINTS END-OF-JOB CONTROL TOTALS.                                    
000250*------------------------------------------------------------------       
000260*    CHANGE LOG                                                           
000270*                                                                         
000280*    DATE       BY   REQUEST   DESCRIPTION                                
000290*    ---------- ---- --------- ------------------------------------       
000300*    1988-09-03 DMS  CR-0512   ORIGINAL PROGRAM WRITTEN FOR THE           
000310*                              USER-VALIDATION BATCH RUN.                 
000320*    1989-02-14 DMS  CR-0540   ADDED TRAILING-SPACE TRIM ON               
000330*                              USERNAME BEFORE THE LENGTH TEST.           
000340*    1990-05-22 TLK  CR-0601   ADDED LEADING-SPACE TRIM ON BOTH           
000350*                              USERNAME AND EMAIL.                        
000360*    1992-08-09 RJH  CR-0688   EMAIL NOW REQUIRES BOTH "@" AND "."        
000370*                              PER USER ADMINISTRATION REQUEST.           
000380*    1994-01-30 DMS  CR-0760   ACTIVE FLAG NOW FORCED TO "Y" ON           
000390*                              EVERY ACCEPTED RECORD (NEW-USER            
000400*                              DEFAULT, PER CR-0760).                     
000410*    1996-06-18 TLK  CR-0841   REVIEWED ALL DATE-RELATED FIELDS -         
000420*                              NONE EXIST IN THIS PROGRAM.                
000430*    1998-11-12 PAW  CR-0904   Y2K READINESS REVIEW - CONFIRMED NO        
000440*                              2-DIGIT YEAR FIELDS ARE CARRIED.           
000450*    1999-08-17 PAW  CR-0916   Y2K FINAL CERTIFICATION SIGN-OFF.          
000460*    2002-03-05 KMO  CR-1061   ADDED UPSI-0 DETAIL TRACE SWITCH           
000470*                              FOR AUDIT RUNS.                            
000480*    2006-10-21 SJN  CR-1180   ADDED ACCEPTED/REJECTED CONTROL            
000490*                              TOTALS TO THE END-OF-JOB REPORT.           
000500*------------------------------------------------------------------       
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SPECIAL-NAMES.                                                           
000540     C01 IS TOP-OF-FORM                                                   
000550     UPSI-0 ON  STATUS IS WS-DETAIL-TRACE-ON-SW                           
000560            OFF STATUS IS WS-DETAIL-TRACE-OFF-SW.                         
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590*                                                                         
000600     COPY "SLUSER.CBL".                                                   
000610     COPY "SLUSROUT.CBL".                                                 
000620*                                                                         
000630     SELECT PRINTER-FILE                                                  
000640            ASSIGN TO "user-validation-run.prn"                           
000650            ORGANIZATION IS LINE SEQUENTIAL.                              
000660*                                                                         
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690*                                                                         
000700     COPY "FDUSER.CBL".                                                   
000710     COPY "FDUSROUT.CBL".                                                 
000720*                                                                         
000730 FD  PRINTER-FILE                                                         
000740     LABEL RECORDS ARE OMITTED.                                           
000750 01  PRINTER-RECORD                 PIC X(80).                            
000760*                                                                         
000770 WORKING-STORAGE SECTION.                                                 
000780*                                                                         
000790*    -------- FILE STATUS BYTES --------                                  
000800 01  WS-USER-FILE-STATUS              PIC X(02).                          
000810 01  WS-USER-OUT-FILE-STATUS          PIC X(02).                          
000820*                                                                         
000830*    -------- END-OF-FILE / VALIDITY SWITCHES --------                    
000840 01  WS-END-OF-USER-FILE              PIC X(01).                          
000850     88  END-OF-USER-FILE             VALUE "Y".                          
000860*                                                                         
000870 01  WS-USER-VALID-SWITCH             PIC X(01).                          
000880     88  USER-RECORD-IS-VALID         VALUE "Y".                          
000890*                                                                         
000900*    USERNAME/EMAIL VALIDITY KEPT AS A TWO-ELEMENT GROUP SO THE           
000910*    OVERALL RECORD SWITCH CAN BE SET BY WALKING IT, RATHER THAN          
000920*    A TWO-WAY IF.                                                        
000930 01  WS-VALIDITY-SWITCH-GROUP.                                            
000940     05  WS-USERNAME-VALID-SWITCH     PIC X(01).                          
000950         88  USERNAME-IS-VALID        VALUE "Y".                          
000960     05  WS-EMAIL-VALID-SWITCH        PIC X(01).                          
000970         88  EMAIL-IS-VALID           VALUE "Y".                          
000980 01  WS-VALIDITY-SWITCH-TABLE REDEFINES WS-VALIDITY-SWITCH-GROUP.         
000990     05  WS-VALIDITY-SWITCH           PIC X(01) OCCURS 2 TIMES            
001000                                       INDEXED BY WS-VALID-IDX.           
001010*                                                                         
001020*    -------- CURRENT USER RECORD WORK AREA --------                      
001030 01  WS-USER-ID                      PIC 9(09).                           
001040*                                                                         
001050*    USER-ID BROKEN INTO THIS SHOP'S REGION/SEQUENCE HALVES SO            
001060*    THE DETAIL TRACE CAN SHOW WHICH REGION A USER WAS ISSUED IN          
001070*    WITHOUT A SEPARATE LOOKUP.                                           
001080 01  WS-USER-ID-BREAKDOWN REDEFINES WS-USER-ID.                           
001090     05  WS-USER-ID-REGION            PIC 9(03).                          
001100     05  WS-USER-ID-SEQUENCE          PIC 9(06).                          
001110*                                                                         
001120 01  WS-USERNAME                     PIC X(50).                           
001130 01  WS-EMAIL                        PIC X(60).                           
001140*                                                                         
001150*    EMAIL SPLIT INTO TWO 30-BYTE HALVES SO THE DETAIL TRACE CAN          
001160*    DISPLAY A 60-BYTE FIELD ACROSS TWO LINES ON AN 80-COLUMN             
001170*    CONSOLE.                                                             
001180 01  WS-EMAIL-HALVES REDEFINES WS-EMAIL.                                  
001190     05  WS-EMAIL-FIRST-HALF          PIC X(30).                          
001200     05  WS-EMAIL-SECOND-HALF         PIC X(30).                          
001210*                                                                         
001220 01  WS-ACTIVE                       PIC X(01).                           
001230*                                                                         
001240*    -------- TRIM/SCAN WORK FIELDS (NO INTRINSIC FUNCTIONS) ----         
001250 01  WS-SCAN-POS                     PIC 9(02) COMP.                      
001260 01  WS-USERNAME-START                PIC 9(02) COMP.                     
001270 01  WS-USERNAME-END                  PIC 9(02) COMP.                     
001280 01  WS-USERNAME-LEN                  PIC 9(02) COMP.                     
001290 01  WS-EMAIL-START                   PIC 9(02) COMP.                     
001300 01  WS-EMAIL-END                     PIC 9(02) COMP.                     
001310 01  WS-EMAIL-LEN                     PIC 9(02) COMP.                     
001320 01  WS-AT-SIGN-COUNT                 PIC 9(02) COMP.                     
001330 01  WS-PERIOD-COUNT                  PIC 9(02) COMP.                     
001340*                                                                         
001350*    -------- END-OF-JOB CONTROL TOTALS --------                          
001360 01  WS-USERS-READ                   PIC 9(07) COMP.                      
001370 01  WS-USERS-ACCEPTED                PIC 9(07) COMP.                     
001380 01  WS-USERS-REJECTED                PIC 9(07) COMP.                     
001390*                                                                         
001400*    -------- CONTROL REPORT LINES --------                               
001410 01  RPT-TITLE-LINE.                                                      
001420     05  FILLER                      PIC X(20) VALUE SPACES.              
001430     05  FILLER                      PIC X(29)                            
001440         VALUE "USER VALIDATION CONTROL RPT.".                            
001450     05  FILLER                      PIC X(31) VALUE SPACES.              
001460*                                                                         
001470 01  RPT-COUNT-LINE.                                                      
001480     05  RPT-COUNT-LABEL             PIC X(22).                           
001490     05  RPT-COUNT-VALUE             PIC ZZZ,ZZ9.                         
001500     05  FILLER                      PIC X(51) VALUE SPACES.              
001510*------------------------------------------------------------------       
001520 PROCEDURE DIVISION.                                                      
001530*                                                                         
001540 0100-MAINLINE.                                                           
001550     PERFORM 0110-OPEN-FILES.                                             
001560     PERFORM 0200-PROCESS-USERS THRU 0200-EXIT                            
001570         UNTIL END-OF-USER-FILE.                                          
001580     PERFORM 0900-PRINT-CONTROL-TOTALS.                                   
001590     PERFORM 0190-CLOSE-FILES.                                            
001600     STOP RUN.                                                            
001610*------------------------------------------------------------------       
001620 0110-OPEN-FILES.                                                         
001630     OPEN INPUT USER-FILE.                                                
001640     IF WS-USER-FILE-STATUS NOT = "00"                                    
001650         DISPLAY "*** USER-FILE OPEN ERROR, STATUS "                      
001660                 WS-USER-FILE-STATUS " *** RUN ABORTED"                   
001670         STOP RUN.                                                        
001680     OPEN OUTPUT USER-OUT-FILE.                                           
001690     IF WS-USER-OUT-FILE-STATUS NOT = "00"                                
001700         DISPLAY "*** USER-OUT-FILE OPEN ERROR, STATUS "                  
001710                 WS-USER-OUT-FILE-STATUS " *** RUN ABORTED"               
001720         STOP RUN.                                                        
001730     OPEN OUTPUT PRINTER-FILE.                                            
001740     MOVE "N" TO WS-END-OF-USER-FILE.                                     
001750     MOVE ZERO TO WS-USERS-READ.                                          
001760     MOVE ZERO TO WS-USERS-ACCEPTED.                                      
001770     MOVE ZERO TO WS-USERS-REJECTED.                                      
001780     PERFORM 0210-READ-USER-RECORD THRU 0210-EXIT.                        
001790*------------------------------------------------------------------       
001800 0190-CLOSE-FILES.                                                        
001810     CLOSE USER-FILE.                                                     
001820     CLOSE USER-OUT-FILE.                                                 
001830     CLOSE PRINTER-FILE.                                                  
001840*------------------------------------------------------------------       
001850 0200-PROCESS-USERS.                                                      
001860     ADD 1 TO WS-USERS-READ.                                              
001870     PERFORM 0300-VALIDATE-USER-RECORD THRU 0300-EXIT.                    
001880     IF USER-RECORD-IS-VALID                                              
001890         PERFORM 0410-WRITE-ACCEPTED-USER-RECORD                          
001900         ADD 1 TO WS-USERS-ACCEPTED                                       
001910     ELSE                                                                 
001920         PERFORM 0420-WRITE-REJECTED-USER-RECORD                          
001930         ADD 1 TO WS-USERS-REJECTED.                                      
001940     PERFORM 0210-READ-USER-RECORD THRU 0210-EXIT.                        
001950 0200-EXIT.                                                               
001960     EXIT.                                                                
001970*------------------------------------------------------------------       
001980 0210-READ-USER-RECORD.                                                   
001990     READ USER-FILE                                                       
002000         AT END                                                           
002010             MOVE "Y" TO WS-END-OF-USER-FILE                              
002020             GO TO 0210-EXIT.                                             
002030     MOVE USR-USER-ID  TO WS-USER-ID.                                     
002040     MOVE USR-USERNAME TO WS-USERNAME.                                    
002050     MOVE USR-EMAIL    TO WS-EMAIL.                                       
002060     MOVE USR-ACTIVE   TO WS-ACTIVE.                                      
002070 0210-EXIT.                                                               
002080     EXIT.                                                                
002090*------------------------------------------------------------------       
002100*    A USER RECORD IS ACCEPTED ONLY WHEN BOTH THE USERNAME AND            
002110*    THE EMAIL EDIT CLEAN.                                                
002120 0300-VALIDATE-USER-RECORD.                                               
002130     PERFORM 0310-EDIT-USERNAME THRU 0310-EXIT.                           
002140     PERFORM 0320-EDIT-EMAIL THRU 0320-EXIT.                              
002150     MOVE "Y" TO WS-USER-VALID-SWITCH.                                    
002160     PERFORM 0330-CHECK-ONE-VALIDITY-SWITCH                               
002170         VARYING WS-VALID-IDX FROM 1 BY 1                                 
002180         UNTIL WS-VALID-IDX > 2.                                          
002190 0300-EXIT.                                                               
002200     EXIT.                                                                
002210*------------------------------------------------------------------       
002220 0330-CHECK-ONE-VALIDITY-SWITCH.                                          
002230     IF WS-VALIDITY-SWITCH (WS-VALID-IDX) NOT = "Y"                       
002240         MOVE "N" TO WS-USER-VALID-SWITCH.                                
002250*------------------------------------------------------------------       
002260*    USERNAME VALID WHEN NON-BLANK AFTER TRIMMING AND ITS TRIMMED         
002270*    LENGTH IS 3 THROUGH 50.  NO FUNCTION LENGTH/FUNCTION TRIM -          
002280*    THE FIRST AND LAST NON-SPACE POSITIONS ARE FOUND BY SCANNING.        
002290 0310-EDIT-USERNAME.                                                      
002300     PERFORM 0311-FIND-USERNAME-BOUNDS THRU 0311-EXIT.                    
002310     IF WS-USERNAME-START = ZERO                                          
002320         MOVE "N" TO WS-USERNAME-VALID-SWITCH                             
002330         GO TO 0310-EXIT.                                                 
002340     IF WS-USERNAME-LEN >= 3 AND WS-USERNAME-LEN <= 50                    
002350         MOVE "Y" TO WS-USERNAME-VALID-SWITCH                             
002360     ELSE                                                                 
002370         MOVE "N" TO WS-USERNAME-VALID-SWITCH.                            
002380 0310-EXIT.                                                               
002390     EXIT.                                                                
002400*------------------------------------------------------------------       
002410 0311-FIND-USERNAME-BOUNDS.                                               
002420     MOVE ZERO TO WS-USERNAME-START.                                      
002430     MOVE ZERO TO WS-USERNAME-END.                                        
002440     PERFORM 0312-SCAN-USERNAME-LEADING                                   
002450         VARYING WS-SCAN-POS FROM 1 BY 1                                  
002460         UNTIL WS-SCAN-POS > 50                                           
002470            OR WS-USERNAME-START NOT = ZERO.                              
002480     PERFORM 0313-SCAN-USERNAME-TRAILING                                  
002490         VARYING WS-SCAN-POS FROM 50 BY -1                                
002500         UNTIL WS-SCAN-POS < 1                                            
002510            OR WS-USERNAME-END NOT = ZERO.                                
002520     IF WS-USERNAME-START > ZERO AND WS-USERNAME-END > ZERO               
002530         COMPUTE WS-USERNAME-LEN =                                        
002540             WS-USERNAME-END - WS-USERNAME-START + 1                      
002550     ELSE                                                                 
002560         MOVE ZERO TO WS-USERNAME-LEN.                                    
002570 0311-EXIT.                                                               
002580     EXIT.                                                                
002590*------------------------------------------------------------------       
002600 0312-SCAN-USERNAME-LEADING.                                              
002610     IF WS-USERNAME (WS-SCAN-POS:1) NOT = SPACE                           
002620         MOVE WS-SCAN-POS TO WS-USERNAME-START.                           
002630*------------------------------------------------------------------       
002640 0313-SCAN-USERNAME-TRAILING.                                             
002650     IF WS-USERNAME (WS-SCAN-POS:1) NOT = SPACE                           
002660         MOVE WS-SCAN-POS TO WS-USERNAME-END.                             
002670*------------------------------------------------------------------       
002680*    EMAIL VALID WHEN NON-BLANK AFTER TRIMMING, AND CONTAINS AT           
002690*    LEAST ONE "@" AND AT LEAST ONE ".".  THE TALLY COUNTS COME           
002700*    FROM INSPECT, NOT AN INTRINSIC FUNCTION.                             
002710 0320-EDIT-EMAIL.                                                         
002720     PERFORM 0321-FIND-EMAIL-BOUNDS THRU 0321-EXIT.                       
002730     IF WS-EMAIL-START = ZERO                                             
002740         MOVE "N" TO WS-EMAIL-VALID-SWITCH                                
002750         GO TO 0320-EXIT.                                                 
002760     MOVE ZERO TO WS-AT-SIGN-COUNT.                                       
002770     MOVE ZERO TO WS-PERIOD-COUNT.                                        
002780     INSPECT WS-EMAIL TALLYING WS-AT-SIGN-COUNT FOR ALL "@".              
002790     INSPECT WS-EMAIL TALLYING WS-PERIOD-COUNT FOR ALL ".".               
002800     IF WS-AT-SIGN-COUNT > ZERO AND WS-PERIOD-COUNT > ZERO                
002810         MOVE "Y" TO WS-EMAIL-VALID-SWITCH                                
002820     ELSE                                                                 
002830         MOVE "N" TO WS-EMAIL-VALID-SWITCH.                               
002840 0320-EXIT.                                                               
002850     EXIT.                                                                
002860*------------------------------------------------------------------       
002870 0321-FIND-EMAIL-BOUNDS.                                                  
002880     MOVE ZERO TO WS-EMAIL-START.                                         
002890     MOVE ZERO TO WS-EMAIL-END.                                           
002900     PERFORM 0322-SCAN-EMAIL-LEADING                                      
002910         VARYING WS-SCAN-POS FROM 1 BY 1                                  
002920         UNTIL WS-SCAN-POS > 60                                           
002930            OR WS-EMAIL-START NOT = ZERO.                                 
002940     PERFORM 0323-SCAN-EMAIL-TRAILING                                     
002950         VARYING WS-SCAN-POS FROM 60 BY -1                                
002960         UNTIL WS-SCAN-POS < 1                                            
002970            OR WS-EMAIL-END NOT = ZERO.                                   
002980     IF WS-EMAIL-START > ZERO AND WS-EMAIL-END > ZERO                     
002990         COMPUTE WS-EMAIL-LEN = WS-EMAIL-END - WS-EMAIL-START + 1         
003000     ELSE                                                                 
003010         MOVE ZERO TO WS-EMAIL-LEN.                                       
003020 0321-EXIT.                                                               
003030     EXIT.                                                                
003040*------------------------------------------------------------------       
003050 0322-SCAN-EMAIL-LEADING.                                                 
003060     IF WS-EMAIL (WS-SCAN-POS:1) NOT = SPACE                              
003070         MOVE WS-SCAN-POS TO WS-EMAIL-START.                              
003080*------------------------------------------------------------------       
003090 0323-SCAN-EMAIL-TRAILING.                                                
003100     IF WS-EMAIL (WS-SCAN-POS:1) NOT = SPACE                              
003110         MOVE WS-SCAN-POS TO WS-EMAIL-END.                                
003120*------------------------------------------------------------------       
003130*    ACCEPT PATH - USERNAME/EMAIL ARE WRITTEN TRIMMED AND LEFT-           
003140*    JUSTIFIED (PLAIN MOVE OF AN ALPHANUMERIC SUBSTRING PADS THE          
003150*    REST OF THE RECEIVING FIELD WITH SPACES).  ACTIVE IS ALWAYS          
003160*    FORCED TO "Y" ON A NEWLY ACCEPTED RECORD PER CR-0760.                
003170 0410-WRITE-ACCEPTED-USER-RECORD.                                         
003180     MOVE WS-USER-ID TO USO-USER-ID.                                      
003190     MOVE WS-USERNAME (WS-USERNAME-START:WS-USERNAME-LEN)                 
003200         TO USO-USERNAME.                                                 
003210     MOVE WS-EMAIL (WS-EMAIL-START:WS-EMAIL-LEN) TO USO-EMAIL.            
003220     MOVE "Y" TO USO-ACTIVE.                                              
003230     MOVE "ACCEPTED" TO USO-STATUS.                                       
003240     WRITE USER-OUTPUT-RECORD.                                            
003250     IF WS-DETAIL-TRACE-ON-SW                                             
003260         DISPLAY "REGION " WS-USER-ID-REGION                              
003270                 " SEQ "   WS-USER-ID-SEQUENCE                            
003280                 " "        USO-STATUS.                                   
003290*------------------------------------------------------------------       
003300 0420-WRITE-REJECTED-USER-RECORD.                                         
003310     MOVE WS-USER-ID  TO USO-USER-ID.                                     
003320     MOVE WS-USERNAME TO USO-USERNAME.                                    
003330     MOVE WS-EMAIL    TO USO-EMAIL.                                       
003340     MOVE WS-ACTIVE   TO USO-ACTIVE.                                      
003350     MOVE "REJECTED" TO USO-STATUS.                                       
003360     WRITE USER-OUTPUT-RECORD.                                            
003370     IF WS-DETAIL-TRACE-ON-SW                                             
003380         DISPLAY "REGION " WS-USER-ID-REGION                              
003390                 " SEQ "   WS-USER-ID-SEQUENCE                            
003400                 " "        USO-STATUS                                    
003410                 " EMAIL1 " WS-EMAIL-FIRST-HALF                           
003420                 " EMAIL2 " WS-EMAIL-SECOND-HALF.                         
003430*------------------------------------------------------------------       
003440 0500-ACCUMULATE-TOTALS.                                                  
003450*    READ/ACCEPTED/REJECTED COUNTS ARE MAINTAINED IN 0200 AND             
003460*    NEED NO FURTHER WORK HERE - THIS PARAGRAPH EXISTS TO KEEP            
003470*    THE SAME NUMBERED STEP AS THE ORDER-PRICING-RUN DRIVER, AND          
003480*    IS WHERE A FUTURE MONEY-BEARING USER TOTAL WOULD BE ADDED.           
003490     CONTINUE.                                                            
003500*------------------------------------------------------------------       
003510 0900-PRINT-CONTROL-TOTALS.                                               
003520     MOVE RPT-TITLE-LINE TO PRINTER-RECORD.                               
003530     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.                    
003540     MOVE SPACES TO PRINTER-RECORD.                                       
003550     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
003560*                                                                         
003570     MOVE "USERS READ............" TO RPT-COUNT-LABEL.                    
003580     MOVE WS-USERS-READ TO RPT-COUNT-VALUE.                               
003590     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
003600     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
003610*                                                                         
003620     MOVE "USERS ACCEPTED........" TO RPT-COUNT-LABEL.                    
003630     MOVE WS-USERS-ACCEPTED TO RPT-COUNT-VALUE.                           
003640     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
003650     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
003660*                                                                         
003670     MOVE "USERS REJECTED........" TO RPT-COUNT-LABEL.                    
003680     MOVE WS-USERS-REJECTED TO RPT-COUNT-VALUE.                           
003690     MOVE RPT-COUNT-LINE TO PRINTER-RECORD.                               
003700     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
003710*                                                                         
003720     DISPLAY "USER-VALIDATION-RUN - USERS READ     : " WS-USERS-READ.     
003730     DISPLAY "USER-VALIDATION-RUN - USERS ACCEPTED : "                    
003740             WS-USERS-ACCEPTED.                                           
003750     DISPLAY "USER-VALIDATION-RUN - USERS REJECTED : "                    
003760             WS-USERS-REJECTED.                                           
003770*------------------------------------------------------------------       
