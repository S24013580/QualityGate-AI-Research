000100*                                                                         
000110*    wsdiscnt.cbl                                                         
000120*------------------------------------------------------------------       
000130*    WORKING-STORAGE TO BE USED BY ORDER-PRICING-RUN                      
000140*------------------------------------------------------------------       
000150*    DISCOUNT-CONFIGURATION CONSTANTS - VOLUME/PREMIUM/PROMO RATES        
000160*    AND THE OVERALL DISCOUNT CAP.  SHOP-STANDARD VALUES UNTIL A          
000170*    PRICING COMMITTEE CHANGE IS AUTHORIZED - SEE CHANGE-LOG OF           
000180*    ORDER-PRICING-RUN FOR THE HISTORY OF RATE CHANGES.                   
000190*------------------------------------------------------------------       
000200 01  DISCOUNT-CONFIGURATION.                                              
000210     05  DSC-VOL-TIER1-THRESHOLD    PIC 9(05) VALUE 10.                   
000220     05  DSC-VOL-TIER2-THRESHOLD    PIC 9(05) VALUE 50.                   
000230     05  DSC-VOL-TIER3-THRESHOLD    PIC 9(05) VALUE 100.                  
000240     05  DSC-VOL-TIER1-RATE         PIC V9(4) VALUE .0500.                
000250     05  DSC-VOL-TIER2-RATE         PIC V9(4) VALUE .1000.                
000260     05  DSC-VOL-TIER3-RATE         PIC V9(4) VALUE .1500.                
000270     05  DSC-PREMIUM-CUST-RATE      PIC V9(4) VALUE .2000.                
000280     05  DSC-PROMO-THRESHOLD        PIC 9(7)V99 VALUE 500.00.             
000290     05  DSC-PROMO-RATE             PIC V9(4) VALUE .1000.                
000300     05  DSC-MAX-DISCOUNT-RATE      PIC V9(4) VALUE .3000.                
000310     05  FILLER                     PIC X(04) VALUE SPACES.               
